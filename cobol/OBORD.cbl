000100******************************************************************
000200*    COPYBOOK   : OBORD                                          *
000300*    TITLE      : RESTING ORDER ENTRY SHAPE - OBMS ORDER BOOK     *
000400*    SYSTEM     : ORDER BOOK MATCHING SYSTEM (OBMS)               *
000500*    INSTALLATION: MIDLAND SECURITIES CLEARING CORP               *
000600*----------------------------------------------------------------*
000700*    ONE ENTRY PER ORDER RESTING ON A BOOK SIDE (BUY OR SELL).    *
000800*    COPIED TWICE INTO BOOKTAB, ONCE PER SIDE, WITH REPLACING SO  *
000900*    EACH SIDE GETS ITS OWN DATA-NAME PREFIX (::SIDE::-ORDER-ID   *
001000*    ETC) WHILE THE TWO SIDES SHARE ONE MAINTAINED LAYOUT.        *
001100*----------------------------------------------------------------*
001200*    CHANGE LOG                                                  *
001300*    DATE      BY   REQ/TKT     DESCRIPTION                      *
001400*    --------  ---  ----------  ------------------------------   *
001500*    08/12/91  JRH  OBMS-0001   ORIGINAL LAYOUT WRITTEN.          *
001600*    02/03/92  JRH  OBMS-0014   ADDED ::SIDE::-SEQ-NO FOR TIME    *
001700*                               PRIORITY TIEBREAK.                *
001800*    11/21/94  TLM  OBMS-0052   WIDENED VOLUME TO 9(09).          *
001900*    06/14/02  SGV  OBMS-0138   NO FUNCTIONAL CHANGE - REVIEWED   *
002000*                               FOR Y2K, NO DATE FIELDS PRESENT.  *
002050*    03/22/05  DWP  OBMS-0163   ADDED ::SIDE::-SIDE-CD - AUDIT    *
002060*                               WANTED THE SIDE CARRIED ON THE    *
002070*                               ENTRY ITSELF, NOT JUST IMPLIED BY *
002080*                               WHICH LIST IT RESTS ON.           *
002100******************************************************************
002200     15  ::SIDE::-ORDER-ID          PIC 9(09).
002300     15  ::SIDE::-SIDE-CD           PIC X(04).
002400     15  ::SIDE::-PRICE             PIC 9(07)V9(02).
002500     15  ::SIDE::-VOLUME            PIC 9(09).
002600     15  ::SIDE::-SEQ-NO            PIC 9(09).
002700     15  FILLER                     PIC X(02).
