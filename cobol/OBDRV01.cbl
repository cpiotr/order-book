000100*****************************************************************
000200*    (c) 2002 MIDLAND SECURITIES CLEARING CORP. ALL RIGHTS RESERVED.
000300*
000400*    THIS SOURCE IS THE CONFIDENTIAL, PROPRIETARY PROPERTY OF
000500*    MIDLAND SECURITIES CLEARING CORP AND IS NOT TO BE DISCLOSED,
000600*    COPIED, OR REMOVED FROM COMPANY PREMISES WITHOUT THE WRITTEN
000700*    CONSENT OF THE DATA CENTER MANAGER.
000800*
000900* #ident "@(#) obms/batch/OBDRV01.cbl  $Revision: 1.9 $"
001000*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.     OBDRV01.
001300 AUTHOR.         J R HARKNESS.
001400 INSTALLATION.   MIDLAND SECURITIES CLEARING CORP - DATA CENTER.
001500 DATE-WRITTEN.   08/12/91.
001600 DATE-COMPILED.
001700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*****************************************************************
001900*    OBDRV01 - END OF DAY ORDER BOOK BATCH DRIVER
002000*
002100*    READS THE ORDER EVENT FEED IN ARRIVAL ORDER, MAINTAINS ONE
002200*    ORDER BOOK PER BOOK-ID, DRIVES CONTINUOUS MATCHING THROUGH
002300*    OBENG01, AND CALLS OBRPT01 TO PRINT THE END OF RUN SNAPSHOT
002400*    OF SURVIVING RESTING ORDERS FOR EVERY BOOK ENCOUNTERED.
002500*
002600*    THIS PROGRAM REPLACES THE PRIOR ON-LINE ORDER-ENTRY SERVICES
002700*    WITH A SINGLE NIGHTLY BATCH PASS OVER THE REPLAY FEED - THERE
002800*    IS NO CUSTOMER FILE AND NO FUND QUOTE LOOKUP IN THIS JOB.
002900*-----------------------------------------------------------------
003000*    CHANGE LOG
003100*    DATE      BY   REQ/TKT     DESCRIPTION
003200*    --------  ---  ----------  -------------------------------
003300*    08/12/91  JRH  OBMS-0001   ORIGINAL BATCH DRIVER WRITTEN,
003400*                               CONVERTED FROM THE PRIOR ON-LINE
003500*                               BUY/SELL ENTRY SERVICE PAIR.
003600*    02/03/92  JRH  OBMS-0014   ADDED DELETE EVENT HANDLING.
003700*    06/30/93  JRH  OBMS-0031   FIXED LOOKUP-OR-ADD-BOOK TO STOP
003800*                               THE SEARCH AT OB-BOOK-COUNT RATHER
003900*                               THAN SCANNING THE FULL TABLE.
004000*    11/21/94  TLM  OBMS-0052   RAISED BOOK/ORDER TABLE LIMITS,
004100*                               SEE BOOKTAB CHANGE LOG.
004200*    04/02/96  TLM  OBMS-0077   ADDED TABLE-FULL ABEND CHECK - A
004300*                               SILENT TRUNCATION ON YEAR-END
004400*                               VOLUME COST US A RECONCILEMENT
004500*                               BREAK IN DECEMBER.
004600*    09/09/98  KAO  OBMS-0101   Y2K REVIEW - NO DATE FIELDS
004700*                               PROCESSED BY THIS PROGRAM, NO
004800*                               CHANGE REQUIRED. SIGNED OFF KAO.
004900*    01/14/99  KAO  OBMS-0107   CENTURY WINDOW NOT APPLICABLE -
005000*                               CLOSED OUT PER Y2K PROJECT PLAN.
005100*    06/14/02  SGV  OBMS-0138   REWORKED EVENT CLASSIFY PARAGRAPH
005200*                               TO DISCARD MALFORMED/UNKNOWN
005300*                               EVENTS INSTEAD OF ABENDING THE RUN.
005400*    03/22/05  DWP  OBMS-0162   ADDED OB-NEXT-SEQ-NO STAMP HERE SO
005500*                               ARRIVAL ORDER SURVIVES A BOOK
005600*                               TABLE REWRITE IN OBENG01.
005610*    11/08/06  PJN  OBMS-0172   CLASSIFY NOW READS THE DELETE ID
005620*                               THROUGH OBD-DELETE-EVENT-VIEW
005630*                               INSTEAD OF THE ADD-RECORD FIELD -
005640*                               THAT VIEW WAS SITTING UNUSED.  ALSO
005650*                               PUT OBD-CURRENT-SEQ-NO-X AND
005660*                               OBD-ABEND-LINE TO WORK IN THE ABEND
005670*                               TEXT INSTEAD OF LETTING THEM SIT
005680*                               IDLE - FLAGGED ON REVIEW.
005685*    12/04/06  PJN  OBMS-0174   UPSI-0 CONDITION-NAMES WERE DECLARED
005686*                               BUT NEVER TESTED - FLAGGED ON REVIEW.
005687*                               1000-OPEN-FILES NOW LOGS RERUN VS
005688*                               NORMAL RUN FROM THE SWITCH.  ALSO
005689*                               MADE CLASSIFY TEST OBM-MSG-IS-DELETE
005690*                               EXPLICITLY INSTEAD OF FALLING THROUGH
005691*                               THE ADD-RECORD ELSE, AND MADE DISPATCH
005692*                               TEST OBD-EVENT-IS-BUY/-SELL INSTEAD OF
005693*                               INFERRING THEM FROM NOT-DELETE.
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-3090.
006100 OBJECT-COMPUTER.  IBM-3090.
006200 SPECIAL-NAMES.
006300     CLASS OB-VALID-MSG-TYPE IS "A" "D"
006400     UPSI-0 ON  STATUS IS OB-RERUN-SWITCH
006500     UPSI-0 OFF STATUS IS OB-NORMAL-RUN-SWITCH.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT OB-ORDER-EVENTS-FILE ASSIGN TO ORDREVTS
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS OB-EVENTS-STATUS.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  OB-ORDER-EVENTS-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 50 CHARACTERS.
007600 COPY OBMSG.
007650*    DELETE RECORDS CARRY NO OPERATION/PRICE/VOLUME - THIS VIEW
007660*    IS WHAT 2100-CLASSIFY-ORDER-EVENT READS THE ID THROUGH.
007700 01  OBD-DELETE-EVENT-VIEW REDEFINES OB-ORDER-MESSAGE.
007800     05  OBD-DEL-MSG-TYPE        PIC X(01).
007900     05  OBD-DEL-BOOK-ID         PIC X(12).
008000     05  OBD-DEL-ORDER-ID        PIC 9(09).
008100     05  FILLER                  PIC X(28).
008200 WORKING-STORAGE SECTION.
008300*****************************************************************
008400*    IN-MEMORY ORDER BOOK CONTAINER - SHARED WITH OBENG01/OBRPT01
008500*****************************************************************
008600 COPY BOOKTAB.
008700*****************************************************************
008800*    RUN CONTROL SWITCHES AND WORK FIELDS
008900*****************************************************************
009000 77  OBD-EOF-SWITCH              PIC X(01)   VALUE "N".
009100     88  OBD-END-OF-FILE                     VALUE "Y".
009200 77  OBD-EVENT-IS-NOOP-SW        PIC X(01)   VALUE "N".
009300     88  OBD-EVENT-IS-NOOP                   VALUE "Y".
009400 77  OBD-EVENT-TYPE              PIC X(01)   VALUE SPACE.
009500     88  OBD-EVENT-IS-BUY                    VALUE "B".
009600     88  OBD-EVENT-IS-SELL                   VALUE "S".
009700     88  OBD-EVENT-IS-DELETE                 VALUE "D".
009800 77  OBD-CURRENT-BOOK-IDX        PIC S9(04) COMP-5 VALUE ZERO.
009850 77  OBD-SCAN-SUB                PIC S9(04) COMP-5 VALUE ZERO.
009900 77  OBD-CURRENT-SEQ-NO          PIC 9(09)   VALUE ZERO.
010000 77  OBD-CURRENT-SEQ-NO-X REDEFINES OBD-CURRENT-SEQ-NO
010100                                 PIC X(09).
010200 77  OB-EVENTS-STATUS            PIC X(02)   VALUE SPACES.
010300 77  OBD-ERR-ROUTINE             PIC X(15)   VALUE SPACES.
010400 77  OBD-ERR-STATUS              PIC X(02)   VALUE SPACES.
010500 01  OBD-ABEND-MESSAGE.
010600     05  FILLER                  PIC X(10) VALUE "OBDRV01 =>".
010700     05  OBD-ABEND-TEXT          PIC X(60).
010800     05  FILLER                  PIC X(10) VALUE SPACES.
010900 01  OBD-ABEND-LINE REDEFINES OBD-ABEND-MESSAGE
011000                                 PIC X(80).
011100*****************************************************************
011200 PROCEDURE DIVISION.
011300 0000-MAIN-LINE.
011400     PERFORM 1000-OPEN-FILES      THRU 1000-EXIT.
011500     PERFORM 2000-READ-ORDER-EVENT THRU 2000-EXIT.
011600     PERFORM 3000-PROCESS-EVENTS  THRU 3000-EXIT
011700         UNTIL OBD-END-OF-FILE.
011800     PERFORM 8000-RUN-REPORT      THRU 8000-EXIT.
011900     PERFORM 9000-CLOSE-FILES     THRU 9000-EXIT.
012000     STOP RUN.
012100*-----------------------------------------------------------------
012200* OPEN THE ORDER EVENT FEED AND PRIME THE BOOK TABLE COUNTERS
012300*-----------------------------------------------------------------
012400 1000-OPEN-FILES.
012410     IF OB-RERUN-SWITCH
012420         DISPLAY "OBDRV01 - UPSI-0 ON, OPERATOR FLAGGED A RERUN"
012430                 UPON CONSOLE
012440     ELSE
012450     IF OB-NORMAL-RUN-SWITCH
012460         DISPLAY "OBDRV01 - NORMAL RUN, UPSI-0 OFF" UPON CONSOLE.
012500     OPEN INPUT OB-ORDER-EVENTS-FILE.
012600     IF OB-EVENTS-STATUS NOT = "00"
012700         MOVE "OPEN ORDER-EVTS" TO OBD-ERR-ROUTINE
012800         MOVE OB-EVENTS-STATUS  TO OBD-ERR-STATUS
012900         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
013000         PERFORM 9990-ABEND     THRU 9990-EXIT.
013100     MOVE ZERO TO OB-BOOK-COUNT.
013200     MOVE ZERO TO OB-NEXT-SEQ-NO.
013300 1000-EXIT.
013400     EXIT.
013500*-----------------------------------------------------------------
013600* ORDERREADER - READ ONE EVENT RECORD, CLASSIFY IT
013700*-----------------------------------------------------------------
013800 2000-READ-ORDER-EVENT.
013900     READ OB-ORDER-EVENTS-FILE
014000         AT END
014100             MOVE "Y" TO OBD-EOF-SWITCH
014200         NOT AT END
014300             PERFORM 2100-CLASSIFY-ORDER-EVENT THRU 2100-EXIT.
014400 2000-EXIT.
014500     EXIT.
014600*
014700 2100-CLASSIFY-ORDER-EVENT.
014800     MOVE "N" TO OBD-EVENT-IS-NOOP-SW.
014900     MOVE SPACE TO OBD-EVENT-TYPE.
015000     IF OBM-MSG-TYPE IS NOT OB-VALID-MSG-TYPE
015100         MOVE "Y" TO OBD-EVENT-IS-NOOP-SW
015200     ELSE
015300     IF OBM-MSG-IS-ADD
015400         IF OBM-OPER-IS-BUY
015500             MOVE "B" TO OBD-EVENT-TYPE
015600         ELSE
015700         IF OBM-OPER-IS-SELL
015800             MOVE "S" TO OBD-EVENT-TYPE
015900         ELSE
016000             MOVE "Y" TO OBD-EVENT-IS-NOOP-SW
016100     ELSE
016150     IF OBM-MSG-IS-DELETE
016200         IF OBD-DEL-ORDER-ID = ZERO
016300             MOVE "Y" TO OBD-EVENT-IS-NOOP-SW
016400         ELSE
016450             MOVE "D" TO OBD-EVENT-TYPE
016470     ELSE
016480         MOVE "Y" TO OBD-EVENT-IS-NOOP-SW.
016600 2100-EXIT.
016700     EXIT.
016800*-----------------------------------------------------------------
016900* BATCH DRIVER - ONE PASS PER EVENT ALREADY IN HAND
017000*-----------------------------------------------------------------
017100 3000-PROCESS-EVENTS.
017200     IF NOT OBD-EVENT-IS-NOOP
017300         PERFORM 3100-LOOKUP-OR-ADD-BOOK THRU 3100-EXIT
017400         PERFORM 3200-DISPATCH-EVENT     THRU 3200-EXIT.
017500     PERFORM 2000-READ-ORDER-EVENT THRU 2000-EXIT.
017600 3000-EXIT.
017700     EXIT.
017800*
017900 3100-LOOKUP-OR-ADD-BOOK.
018000     MOVE ZERO TO OBD-CURRENT-BOOK-IDX.
018100     IF OB-BOOK-COUNT > ZERO
018200         MOVE 1 TO OBD-SCAN-SUB
018300         PERFORM 3110-SCAN-ONE-BOOK THRU 3110-EXIT
018400             UNTIL OBD-SCAN-SUB > OB-BOOK-COUNT
018500                OR OBD-CURRENT-BOOK-IDX NOT = ZERO.
018600     IF OBD-CURRENT-BOOK-IDX = ZERO
018700         PERFORM 3150-ADD-NEW-BOOK THRU 3150-EXIT.
018800 3100-EXIT.
018900     EXIT.
019000*
019100 3110-SCAN-ONE-BOOK.
019200     IF OB-BOOK-ID (OBD-SCAN-SUB) = OBM-BOOK-ID
019300         MOVE OBD-SCAN-SUB TO OBD-CURRENT-BOOK-IDX
019400     ELSE
019500         ADD 1 TO OBD-SCAN-SUB.
019600 3110-EXIT.
019700     EXIT.
019800*
019900 3150-ADD-NEW-BOOK.
020000     IF OB-BOOK-COUNT NOT < OB-MAX-BOOKS
020100         MOVE "BOOK TABLE FULL" TO OBD-ERR-ROUTINE
020200         MOVE SPACES            TO OBD-ERR-STATUS
020300         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
020400         PERFORM 9990-ABEND     THRU 9990-EXIT.
020500     ADD 1 TO OB-BOOK-COUNT.
020600     MOVE OB-BOOK-COUNT TO OBD-CURRENT-BOOK-IDX.
020700     MOVE OBM-BOOK-ID TO OB-BOOK-ID (OBD-CURRENT-BOOK-IDX).
020800     MOVE ZERO        TO OB-BUY-COUNT  (OBD-CURRENT-BOOK-IDX).
020900     MOVE ZERO        TO OB-SELL-COUNT (OBD-CURRENT-BOOK-IDX).
021100 3150-EXIT.
021200     EXIT.
021300*
021400 3200-DISPATCH-EVENT.
021500     IF OBD-EVENT-IS-BUY OR OBD-EVENT-IS-SELL
021600         ADD 1 TO OB-NEXT-SEQ-NO
021700         MOVE OB-NEXT-SEQ-NO TO OBD-CURRENT-SEQ-NO
021750     ELSE
021760     IF OBD-EVENT-IS-DELETE
021770         MOVE ZERO TO OBD-CURRENT-SEQ-NO.
022000     CALL "OBENG01" USING OB-BOOK-TABLE
022100                           OBD-CURRENT-BOOK-IDX
022200                           OBD-EVENT-TYPE
022300                           OBM-ORDER-ID
022400                           OBM-PRICE
022500                           OBM-VOLUME
022600                           OBD-CURRENT-SEQ-NO.
022700 3200-EXIT.
022800     EXIT.
022900*-----------------------------------------------------------------
023000* END OF FEED - PRINT THE CONSOLIDATED BOOK REPORT
023100*-----------------------------------------------------------------
023200 8000-RUN-REPORT.
023300     CALL "OBRPT01" USING OB-BOOK-TABLE.
023400 8000-EXIT.
023500     EXIT.
023600*-----------------------------------------------------------------
023700 9000-CLOSE-FILES.
023800     CLOSE OB-ORDER-EVENTS-FILE.
023900 9000-EXIT.
024000     EXIT.
024100*-----------------------------------------------------------------
024200* ERROR LOGGING / ABEND HANDLING
024300*-----------------------------------------------------------------
024400 9900-LOG-ERROR.
024500     MOVE SPACES TO OBD-ABEND-TEXT.
024600     STRING OBD-ERR-ROUTINE DELIMITED BY SIZE
024700            " FAILED - STATUS="  DELIMITED BY SIZE
024800            OBD-ERR-STATUS       DELIMITED BY SIZE
024900            INTO OBD-ABEND-TEXT.
025000     DISPLAY OBD-ABEND-LINE UPON CONSOLE.
025100 9900-EXIT.
025200     EXIT.
025300*
025400 9990-ABEND.
025410     MOVE SPACES TO OBD-ABEND-TEXT.
025420     STRING "ABENDING - SEE CONSOLE LOG, LAST SEQ="
025430                                      DELIMITED BY SIZE
025440            OBD-CURRENT-SEQ-NO-X      DELIMITED BY SIZE
025450            INTO OBD-ABEND-TEXT.
025500     DISPLAY OBD-ABEND-LINE UPON CONSOLE.
025600     MOVE 16 TO RETURN-CODE.
025700     STOP RUN.
025800 9990-EXIT.
025900     EXIT.
