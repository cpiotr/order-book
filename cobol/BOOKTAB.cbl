000100******************************************************************
000200*    COPYBOOK   : BOOKTAB                                        *
000300*    TITLE      : IN-MEMORY ORDER BOOK CONTAINER - OBMS           *
000400*    SYSTEM     : ORDER BOOK MATCHING SYSTEM (OBMS)               *
000500*    INSTALLATION: MIDLAND SECURITIES CLEARING CORP               *
000600*----------------------------------------------------------------*
000700*    ONE TABLE ENTRY PER BOOK (INSTRUMENT) SEEN ON THE FEED, IN   *
000800*    FIRST-SEEN ORDER.  EACH ENTRY CARRIES THE BUY SIDE AND THE   *
000900*    SELL SIDE RESTING-ORDER LISTS FOR THAT BOOK.  BOTH SIDES ARE *
001000*    KEPT IN PRICE/TIME PRIORITY ORDER AT ALL TIMES -- THE BUY    *
001100*    SIDE DESCENDING BY PRICE, THE SELL SIDE ASCENDING BY PRICE,  *
001200*    TIES BROKEN BY ASCENDING OB-xxx-SEQ-NO (ARRIVAL ORDER).      *
001300*                                                                 *
001400*    OB-MAX-BOOKS AND OB-MAX-ORDERS BELOW ARE THE CONFIGURED      *
001500*    CEILINGS FOR ONE BATCH RUN.  OBDRV01 ABENDS THE RUN WITH A   *
001600*    TABLE-FULL MESSAGE RATHER THAN TRUNCATE A BOOK SILENTLY.     *
001700*----------------------------------------------------------------*
001800*    CHANGE LOG                                                  *
001900*    DATE      BY   REQ/TKT     DESCRIPTION                      *
002000*    --------  ---  ----------  ------------------------------   *
002100*    08/12/91  JRH  OBMS-0001   ORIGINAL TABLE, 40 BOOKS X 150    *
002200*                               ORDERS PER SIDE.                  *
002300*    02/03/92  JRH  OBMS-0014   ADDED OB-xxx-SEQ-NO TO EACH SIDE  *
002400*                               FOR TIME-PRIORITY TIEBREAK.       *
002500*    11/21/94  TLM  OBMS-0052   RAISED LIMITS TO 100 BOOKS X 300  *
002600*                               ORDERS/SIDE FOR YEAR-END VOLUME.  *
002700*    09/09/98  KAO  OBMS-0101   Y2K REVIEW - NO DATE FIELDS HELD  *
002800*                               IN THIS TABLE, NO CHANGE MADE.    *
002900*    06/14/02  SGV  OBMS-0138   ADDED OB-NEXT-SEQ-NO COUNTER HERE *
003000*                               SO OBDRV01 AND OBENG01 SHARE ONE  *
003100*                               SOURCE OF THE ARRIVAL SEQUENCE.   *
003200******************************************************************
003300 01  OB-BOOK-TABLE.
003400     05  OB-MAX-BOOKS            PIC S9(04) COMP-5 VALUE +100.
003500     05  OB-MAX-ORDERS-PER-SIDE  PIC S9(04) COMP-5 VALUE +300.
003600     05  OB-BOOK-COUNT           PIC S9(04) COMP-5 VALUE ZERO.
003700     05  OB-NEXT-SEQ-NO          PIC S9(09) COMP-5 VALUE ZERO.
003800     05  FILLER                  PIC X(06).
003900     05  OB-BOOK-ENTRY OCCURS 100 TIMES.
004100         10  OB-BOOK-ID              PIC X(12).
004200         10  OB-BUY-COUNT            PIC S9(04) COMP-5 VALUE ZERO.
004300         10  OB-SELL-COUNT           PIC S9(04) COMP-5 VALUE ZERO.
004400         10  OB-BUY-ORDERS OCCURS 300 TIMES.
004600             COPY OBORD REPLACING ==::SIDE::== BY ==OB-BUY==.
004700         10  OB-SELL-ORDERS OCCURS 300 TIMES.
004900             COPY OBORD REPLACING ==::SIDE::== BY ==OB-SELL==.
005000         10  FILLER                  PIC X(08).
