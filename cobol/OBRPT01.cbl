000100*****************************************************************
000200*    (c) 2002 MIDLAND SECURITIES CLEARING CORP. ALL RIGHTS RESERVED.
000300*
000400*    THIS SOURCE IS THE CONFIDENTIAL, PROPRIETARY PROPERTY OF
000500*    MIDLAND SECURITIES CLEARING CORP AND IS NOT TO BE DISCLOSED,
000600*    COPIED, OR REMOVED FROM COMPANY PREMISES WITHOUT THE WRITTEN
000700*    CONSENT OF THE DATA CENTER MANAGER.
000800*
000900* #ident "@(#) obms/batch/OBRPT01.cbl  $Revision: 1.7 $"
001000*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.     OBRPT01.
001300 AUTHOR.         J R HARKNESS.
001400 INSTALLATION.   MIDLAND SECURITIES CLEARING CORP - DATA CENTER.
001500 DATE-WRITTEN.   08/12/91.
001600 DATE-COMPILED.
001700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*****************************************************************
001900*    OBRPT01 - END OF RUN BOOK REPORT WRITER
002000*
002100*    CALLED ONCE BY OBDRV01 AFTER THE ORDER EVENT FEED IS EXHAUSTED.
002200*    WRITES ONE SECTION OF THE BOOK-RPT FILE PER BOOK ID IN THE BOOK
002300*    TABLE, IN FIRST-SEEN (TABLE) ORDER - A "BOOK:" HEADING LINE, A
002400*    TWO-COLUMN BUY/SELL HEADER AND RULE, ONE DETAIL LINE PER ROW
002500*    POSITION ACROSS THE WIDER OF THE TWO RESTING-ORDER LISTS, AND A
002600*    TRAILING BLANK LINE.  THIS IS A POSITIONAL SIDE-BY-SIDE LISTING -
002700*    ROW I OF THE BUY COLUMN AND ROW I OF THE SELL COLUMN ARE NOT A
002800*    MATCHED PAIR, THEY JUST SHARE A PRINT LINE.
002900*-----------------------------------------------------------------
003000*    CHANGE LOG
003100*    DATE      BY   REQ/TKT     DESCRIPTION
003200*    --------  ---  ----------  -------------------------------
003300*    08/12/91  JRH  OBMS-0001   ORIGINAL REPORT WRITER.
003400*    02/03/92  JRH  OBMS-0014   NO CHANGE - DELETE EVENTS DO NOT
003500*                               AFFECT THE REPORT LAYOUT.
003600*    11/21/94  TLM  OBMS-0052   NO CHANGE - REVIEWED WITH TABLE
003700*                               LIMIT INCREASE.
003800*    09/09/98  KAO  OBMS-0101   Y2K REVIEW - NO DATE FIELDS
003900*                               PRINTED BY THIS PROGRAM, NO CHANGE
004000*                               REQUIRED. SIGNED OFF KAO.
004100*    06/14/02  SGV  OBMS-0139   REWROTE CELL FORMATTING TO TRIM THE
004200*                               ZERO-SUPPRESSED VOLUME/PRICE FIELDS
004300*                               BEFORE BUILDING THE "VOL@PRICE" TEXT -
004400*                               EMBEDDED BLANKS WERE SHOWING UP IN
004500*                               THE MIDDLE OF LARGE PRICES.
004550*    11/08/06  PJN  OBMS-0173   BUY CELL WAS COMING OUT LEFT-
004560*                               JUSTIFIED WITH THE VOLUME CHOPPED
004570*                               OFF THE FRONT - THE 24-BYTE WORK
004580*                               FIELD WAS LONGER THAN THE 20-BYTE
004590*                               CELL, SO JUSTIFIED RIGHT ON THE
004600*                               MOVE WAS TAKING THE RIGHTMOST 20
004610*                               BYTES OF THE WORK FIELD INSTEAD OF
004620*                               RIGHT-JUSTIFYING THE VISIBLE TEXT.
004630*                               SIZED THE WORK FIELD TO 20 AND ADDED
004640*                               2600-RIGHT-JUSTIFY-BUY-CELL TO TRIM
004650*                               THE TRAILING SPACES BEFORE THE MOVE
004660*                               SO THE CELL RIGHT-JUSTIFIES PROPERLY
004670*                               FOR BOTH A FILLED AND A BLANK ROW.
004680*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-3090.
005000 OBJECT-COMPUTER.  IBM-3090.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT OB-BOOK-REPORT-FILE ASSIGN TO BOOKRPT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS OB-REPORT-STATUS.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  OB-BOOK-REPORT-FILE
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 80 CHARACTERS.
006100 COPY RPTLIN.
006200 01  OBP-REPORT-LINE-X REDEFINES OB-REPORT-LINE
006300                                 PIC X(80).
006400 WORKING-STORAGE SECTION.
006500*****************************************************************
006600*    HEADER AND RULE LITERALS
006700*****************************************************************
006800 77  OBP-HEADER-BUY              PIC X(20)
006900                                 VALUE "               Buy -".
007000 77  OBP-HEADER-SELL             PIC X(20) VALUE "- Sell".
007100 77  OBP-SEP-40                  PIC X(40)
007200         VALUE "========================================".
007300*****************************************************************
007400*    CELL-BUILDING WORK FIELDS
007500*****************************************************************
007600 77  OBP-VOL-EDIT                PIC Z(8)9.
007700 77  OBP-VOL-EDIT-X REDEFINES OBP-VOL-EDIT
007800                                 PIC X(09).
007900 77  OBP-PRICE-EDIT              PIC Z(6)9.99.
008000 77  OBP-PRICE-EDIT-X REDEFINES OBP-PRICE-EDIT
008100                                 PIC X(10).
008200 77  OBP-TRIMMED-VOL             PIC X(09).
008300 77  OBP-TRIMMED-PRICE           PIC X(10).
008400 77  OBP-WORK-TEXT               PIC X(20).
008500 77  OBP-BUY-CELL                PIC X(20) JUSTIFIED RIGHT.
008600 77  OBP-TEXT-LEN                PIC S9(04) COMP-5 VALUE ZERO.
008700 77  OBP-CELL-START              PIC S9(04) COMP-5 VALUE ZERO.
008800*****************************************************************
008900*    SUBSCRIPTS AND COUNTERS
009000*****************************************************************
009100 77  OBP-BOOK-SUB                PIC S9(04) COMP-5 VALUE ZERO.
009200 77  OBP-ROW-SUB                 PIC S9(04) COMP-5 VALUE ZERO.
009300 77  OBP-MAX-ROWS                PIC S9(04) COMP-5 VALUE ZERO.
009400 77  OBP-SCAN-POS                PIC S9(04) COMP-5 VALUE ZERO.
009500 77  OB-REPORT-STATUS            PIC X(02) VALUE SPACES.
009600*****************************************************************
009700 LINKAGE SECTION.
009800 COPY BOOKTAB.
009900*****************************************************************
010000 PROCEDURE DIVISION USING OB-BOOK-TABLE.
010100 0000-REPORT-MAIN.
010200     PERFORM 1000-OPEN-REPORT-FILE THRU 1000-EXIT.
010300     PERFORM 2000-PRINT-ONE-BOOK THRU 2000-EXIT
010400         UNTIL OBP-BOOK-SUB > OB-BOOK-COUNT.
010500     PERFORM 9000-CLOSE-REPORT-FILE THRU 9000-EXIT.
010600     EXIT PROGRAM.
010700*-----------------------------------------------------------------
010800 1000-OPEN-REPORT-FILE.
010900     OPEN OUTPUT OB-BOOK-REPORT-FILE.
011000     IF OB-REPORT-STATUS NOT = "00"
011100         DISPLAY "OBRPT01 ABEND - OPEN BOOK-RPT STATUS="
011200                 OB-REPORT-STATUS UPON CONSOLE
011300         MOVE 16 TO RETURN-CODE
011400         STOP RUN.
011500     MOVE 1 TO OBP-BOOK-SUB.
011600 1000-EXIT.
011700     EXIT.
011800*-----------------------------------------------------------------
011900* ONE BOOK - HEADING, COLUMN HEADER/RULE, DETAIL ROWS, TRAILER
012000*-----------------------------------------------------------------
012100 2000-PRINT-ONE-BOOK.
012200     PERFORM 2010-PRINT-BOOK-HEADING  THRU 2010-EXIT.
012300     PERFORM 2100-PRINT-COLUMN-HEADER THRU 2100-EXIT.
012400     PERFORM 2150-COMPUTE-MAX-ROWS    THRU 2150-EXIT.
012500     MOVE 1 TO OBP-ROW-SUB.
012600     PERFORM 2200-PRINT-ONE-DETAIL-ROW THRU 2200-EXIT
012700         UNTIL OBP-ROW-SUB > OBP-MAX-ROWS.
012800     PERFORM 2900-PRINT-TRAILING-BLANK THRU 2900-EXIT.
012900     ADD 1 TO OBP-BOOK-SUB.
013000 2000-EXIT.
013100     EXIT.
013200*
013300 2010-PRINT-BOOK-HEADING.
013400     MOVE SPACES TO OB-REPORT-LINE.
013500     STRING "book: "                   DELIMITED BY SIZE
013600            OB-BOOK-ID (OBP-BOOK-SUB)  DELIMITED BY SIZE
013700         INTO OB-BUY-COLUMN.
013800     WRITE OB-REPORT-LINE.
013900 2010-EXIT.
014000     EXIT.
014100*
014200 2100-PRINT-COLUMN-HEADER.
014300     MOVE SPACES TO OB-REPORT-LINE.
014400     MOVE OBP-HEADER-BUY  TO OB-BUY-COLUMN.
014500     MOVE OBP-HEADER-SELL TO OB-SELL-COLUMN.
014600     WRITE OB-REPORT-LINE.
014700     MOVE SPACES TO OB-REPORT-LINE.
014800     MOVE OBP-SEP-40 TO OBP-REPORT-LINE-X (1:40).
014900     WRITE OB-REPORT-LINE.
015000 2100-EXIT.
015100     EXIT.
015200*
015300 2150-COMPUTE-MAX-ROWS.
015400     IF OB-BUY-COUNT (OBP-BOOK-SUB) > OB-SELL-COUNT (OBP-BOOK-SUB)
015500         MOVE OB-BUY-COUNT  (OBP-BOOK-SUB) TO OBP-MAX-ROWS
015600     ELSE
015700         MOVE OB-SELL-COUNT (OBP-BOOK-SUB) TO OBP-MAX-ROWS.
015800 2150-EXIT.
015900     EXIT.
016000*
016100 2200-PRINT-ONE-DETAIL-ROW.
016200     MOVE SPACES TO OB-REPORT-LINE.
016300     IF OBP-ROW-SUB NOT > OB-BUY-COUNT (OBP-BOOK-SUB)
016400         PERFORM 2300-FORMAT-BUY-CELL       THRU 2300-EXIT
016500     ELSE
016600         PERFORM 2350-FORMAT-BLANK-BUY-CELL THRU 2350-EXIT.
016700     IF OBP-ROW-SUB NOT > OB-SELL-COUNT (OBP-BOOK-SUB)
016800         PERFORM 2400-FORMAT-SELL-CELL       THRU 2400-EXIT
016900     ELSE
017000         PERFORM 2450-FORMAT-BLANK-SELL-CELL THRU 2450-EXIT.
017100     WRITE OB-REPORT-LINE.
017200     ADD 1 TO OBP-ROW-SUB.
017300 2200-EXIT.
017400     EXIT.
017500*-----------------------------------------------------------------
017600* BUY CELL - "<VOLUME>@<PRICE> -" RIGHT-JUSTIFIED TO 20
017700*-----------------------------------------------------------------
017800 2300-FORMAT-BUY-CELL.
017900     MOVE OB-BUY-VOLUME
018000         (OBP-BOOK-SUB OBP-ROW-SUB) TO OBP-VOL-EDIT.
018100     MOVE OB-BUY-PRICE
018200         (OBP-BOOK-SUB OBP-ROW-SUB) TO OBP-PRICE-EDIT.
018300     PERFORM 2500-TRIM-VOL-AND-PRICE THRU 2500-EXIT.
018400     MOVE SPACES TO OBP-WORK-TEXT.
018500     STRING OBP-TRIMMED-VOL   DELIMITED BY SPACE
018600            "@"               DELIMITED BY SIZE
018700            OBP-TRIMMED-PRICE DELIMITED BY SPACE
018800            " -"              DELIMITED BY SIZE
018900         INTO OBP-WORK-TEXT.
019000     PERFORM 2600-RIGHT-JUSTIFY-BUY-CELL THRU 2600-EXIT.
019100     MOVE OBP-BUY-CELL  TO OB-BUY-COLUMN.
019200 2300-EXIT.
019300     EXIT.
019400*
019500 2350-FORMAT-BLANK-BUY-CELL.
019600     MOVE SPACES TO OBP-WORK-TEXT.
019700     STRING " -" DELIMITED BY SIZE INTO OBP-WORK-TEXT.
019800     PERFORM 2600-RIGHT-JUSTIFY-BUY-CELL THRU 2600-EXIT.
019900     MOVE OBP-BUY-CELL  TO OB-BUY-COLUMN.
020000 2350-EXIT.
020100     EXIT.
020200*-----------------------------------------------------------------
020300* RIGHT-JUSTIFY THE WORK TEXT INTO THE 20-BYTE CELL ONE POSITION
020400* AT A TIME - JUSTIFIED RIGHT ON THE MOVE ALONE ONLY RIGHT-JUSTIFIES
020500* WHEN THE SENDER IS SHORTER THAN THE RECEIVER, SO THE TRAILING
020600* SPACES LEFT IN OBP-WORK-TEXT BY THE STRING ABOVE HAVE TO COME OUT
020700* FIRST OR THE CELL COMES OUT LEFT-JUSTIFIED INSTEAD OF RIGHT.
020800*-----------------------------------------------------------------
020900 2600-RIGHT-JUSTIFY-BUY-CELL.
021000     MOVE 20 TO OBP-TEXT-LEN.
021100     PERFORM 2610-SKIP-ONE-TRAILING-POS THRU 2610-EXIT
021200         UNTIL OBP-WORK-TEXT (OBP-TEXT-LEN:1) NOT = SPACE.
021300     MOVE SPACES TO OBP-BUY-CELL.
021400     SUBTRACT OBP-TEXT-LEN FROM 21 GIVING OBP-CELL-START.
021500     MOVE OBP-WORK-TEXT (1:OBP-TEXT-LEN)
021600         TO OBP-BUY-CELL (OBP-CELL-START:OBP-TEXT-LEN).
021700 2600-EXIT.
021800     EXIT.
021900*
022000 2610-SKIP-ONE-TRAILING-POS.
022100     SUBTRACT 1 FROM OBP-TEXT-LEN.
022200 2610-EXIT.
022300     EXIT.
022400*-----------------------------------------------------------------
022500* SELL CELL - "- <VOLUME>@<PRICE>" LEFT-JUSTIFIED TO 20
022600*-----------------------------------------------------------------
022700 2400-FORMAT-SELL-CELL.
022800     MOVE OB-SELL-VOLUME
022900         (OBP-BOOK-SUB OBP-ROW-SUB) TO OBP-VOL-EDIT.
023000     MOVE OB-SELL-PRICE
023100         (OBP-BOOK-SUB OBP-ROW-SUB) TO OBP-PRICE-EDIT.
023200     PERFORM 2500-TRIM-VOL-AND-PRICE THRU 2500-EXIT.
023300     MOVE SPACES TO OB-SELL-COLUMN.
023400     STRING "- "              DELIMITED BY SIZE
023500            OBP-TRIMMED-VOL   DELIMITED BY SPACE
023600            "@"               DELIMITED BY SIZE
023700            OBP-TRIMMED-PRICE DELIMITED BY SPACE
023800         INTO OB-SELL-COLUMN.
023900 2400-EXIT.
024000     EXIT.
024100*
024200 2450-FORMAT-BLANK-SELL-CELL.
024300     MOVE SPACES TO OB-SELL-COLUMN.
024400     STRING "- " DELIMITED BY SIZE INTO OB-SELL-COLUMN.
024500 2450-EXIT.
024600     EXIT.
024700*-----------------------------------------------------------------
024800* TRIM THE LEADING SPACES LEFT BY ZERO-SUPPRESSION, ONE POSITION
024900* AT A TIME, NO INTRINSIC FUNCTIONS USED
025000*-----------------------------------------------------------------
025100 2500-TRIM-VOL-AND-PRICE.
025200     MOVE 1 TO OBP-SCAN-POS.
025300     PERFORM 2510-SKIP-ONE-VOL-POS THRU 2510-EXIT
025400         UNTIL OBP-VOL-EDIT-X (OBP-SCAN-POS:1) NOT = SPACE.
025500     MOVE SPACES TO OBP-TRIMMED-VOL.
025600     MOVE OBP-VOL-EDIT-X (OBP-SCAN-POS:) TO OBP-TRIMMED-VOL.
025700     MOVE 1 TO OBP-SCAN-POS.
025800     PERFORM 2520-SKIP-ONE-PRICE-POS THRU 2520-EXIT
025900         UNTIL OBP-PRICE-EDIT-X (OBP-SCAN-POS:1) NOT = SPACE.
026000     MOVE SPACES TO OBP-TRIMMED-PRICE.
026100     MOVE OBP-PRICE-EDIT-X (OBP-SCAN-POS:) TO OBP-TRIMMED-PRICE.
026200 2500-EXIT.
026300     EXIT.
026400*
026500 2510-SKIP-ONE-VOL-POS.
026600     ADD 1 TO OBP-SCAN-POS.
026700 2510-EXIT.
026800     EXIT.
026900*
027000 2520-SKIP-ONE-PRICE-POS.
027100     ADD 1 TO OBP-SCAN-POS.
027200 2520-EXIT.
027300     EXIT.
027400*-----------------------------------------------------------------
027500 2900-PRINT-TRAILING-BLANK.
027600     MOVE SPACES TO OB-REPORT-LINE.
027700     WRITE OB-REPORT-LINE.
027800 2900-EXIT.
027900     EXIT.
028000*-----------------------------------------------------------------
028100 9000-CLOSE-REPORT-FILE.
028200     CLOSE OB-BOOK-REPORT-FILE.
028300 9000-EXIT.
028400     EXIT.
