000100*****************************************************************
000200*    (c) 2002 MIDLAND SECURITIES CLEARING CORP. ALL RIGHTS RESERVED.
000300*
000400*    THIS SOURCE IS THE CONFIDENTIAL, PROPRIETARY PROPERTY OF
000500*    MIDLAND SECURITIES CLEARING CORP AND IS NOT TO BE DISCLOSED,
000600*    COPIED, OR REMOVED FROM COMPANY PREMISES WITHOUT THE WRITTEN
000700*    CONSENT OF THE DATA CENTER MANAGER.
000800*
000900* #ident "@(#) obms/batch/OBENG01.cbl  $Revision: 1.11 $"
001000*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.     OBENG01.
001300 AUTHOR.         J R HARKNESS.
001400 INSTALLATION.   MIDLAND SECURITIES CLEARING CORP - DATA CENTER.
001500 DATE-WRITTEN.   08/12/91.
001600 DATE-COMPILED.
001700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*****************************************************************
001900*    OBENG01 - ORDER BOOK MATCHING ENGINE
002000*
002100*    CALLED ONCE PER ADD-BUY, ADD-SELL OR DELETE EVENT BY OBDRV01.
002200*    OPERATES ON ONE BOOK ENTRY (BOOK-IDX) OF THE SHARED BOOK
002300*    TABLE.  CONTINUOUSLY MATCHES AN INCOMING BUY OR SELL AGAINST
002400*    THE RESTING OPPOSITE SIDE, REMOVES ANY RESTING ORDER FILLED
002500*    TO ZERO, AND RE-FILES ANY REMAINING VOLUME ON ITS OWN SIDE IN
002600*    PRICE/TIME PRIORITY ORDER.  A DELETE REMOVES A RESTING ORDER
002700*    BY ID FROM WHICHEVER SIDE IT IS RESTING ON, OR NO-OPS IF THE
002800*    ID IS NOT CURRENTLY RESTING.
002900*
003000*    THIS IS THE PRIOR ON-LINE BUY/SELL CUSTOMER-UPDATE LOGIC,
003100*    RECAST AS A PRICE/TIME MATCHING ENGINE AGAINST AN IN-MEMORY
003200*    BOOK RATHER THAN A SINGLE INDEXED CUSTOMER RECORD.
003300*-----------------------------------------------------------------
003400*    CHANGE LOG
003500*    DATE      BY   REQ/TKT     DESCRIPTION
003600*    --------  ---  ----------  -------------------------------
003700*    08/12/91  JRH  OBMS-0001   ORIGINAL MATCHING LOGIC WRITTEN.
003800*    02/03/92  JRH  OBMS-0014   ADDED DELETE PATH.
003900*    07/19/93  JRH  OBMS-0028   FIXED INSERT POINT TO FALL AFTER
004000*                               (NOT BEFORE) EXISTING ORDERS AT AN
004100*                               EQUAL PRICE - NEW ORDER WAS WINNING
004200*                               PRIORITY OVER AN OLDER RESTING
004300*                               ORDER AT THE SAME PRICE.
004400*    11/21/94  TLM  OBMS-0052   RAISED TABLE LIMITS, SEE BOOKTAB.
004500*    04/02/96  TLM  OBMS-0077   ADDED TABLE-FULL GUARD ON INSERT -
004600*                               ABEND INSTEAD OF OVERWRITING THE
004700*                               LAST TABLE ENTRY.
004800*    09/09/98  KAO  OBMS-0101   Y2K REVIEW - NO DATE FIELDS
004900*                               PROCESSED BY THIS PROGRAM, NO
005000*                               CHANGE REQUIRED. SIGNED OFF KAO.
005100*    06/14/02  SGV  OBMS-0139   ADDED TRADE LOG DISPLAY LINE AT
005200*                               EACH FILL, REQUESTED BY OPS FOR
005300*                               END OF DAY RECONCILEMENT.
005310*    03/22/05  DWP  OBMS-0163   STAMP ::SIDE::-SIDE-CD ON INSERT,
005320*                               CARRY IT THROUGH EVERY SHIFT - SEE
005330*                               OBORD CHANGE LOG.
005340*    11/08/06  PJN  OBMS-0171   DROPPED THE "LK-" LINKAGE PREFIX -
005350*                               NOT A HOUSE CONVENTION, FLAGGED ON
005360*                               REVIEW.  PARAMETERS NOW PLAIN NAMES
005370*                               LIKE THE REST OF THE SHOP'S CALLED
005380*                               MODULES.  ALSO DROPPED THE TWO
005390*                               ORNAMENTAL REDEFINES THAT NO OTHER
005400*                               PARAGRAPH EVER READ AND PUT THE
005410*                               PRICE/SEQ-NO TEXT VIEWS TO WORK
005420*                               IN THE TABLE-FULL ABEND TEXT.
005430*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-3090.
005800 OBJECT-COMPUTER.  IBM-3090.
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*****************************************************************
006200*    WORK FIELDS FOR THE MATCHING PASS
006300*****************************************************************
006400 77  OBE-INCOMING-VOLUME         PIC S9(09) COMP-5 VALUE ZERO.
006500 77  OBE-FILL-QTY                PIC S9(09) COMP-5 VALUE ZERO.
006600 77  OBE-BUY-SUB                 PIC S9(04) COMP-5 VALUE ZERO.
006700 77  OBE-SELL-SUB                PIC S9(04) COMP-5 VALUE ZERO.
006800 77  OBE-INS-SUB                 PIC S9(04) COMP-5 VALUE ZERO.
006900 77  OBE-SHIFT-SUB                PIC S9(04) COMP-5 VALUE ZERO.
007000 77  OBE-NEXT-SUB                PIC S9(04) COMP-5 VALUE ZERO.
007100 77  OBE-SRC-SUB                 PIC S9(04) COMP-5 VALUE ZERO.
007200 77  OBE-PURGE-COUNT             PIC S9(04) COMP-5 VALUE ZERO.
007300 77  OBE-REMAINING-COUNT         PIC S9(04) COMP-5 VALUE ZERO.
007400 77  OBE-FOUND-SW                PIC X(01)  VALUE "N".
007500     88  OBE-ORDER-FOUND                    VALUE "Y".
007550 77  OBE-ABEND-TEXT              PIC X(60)  VALUE SPACES.
007600*****************************************************************
007700*    TRADE LOG LINE - ONE DISPLAY PER FILL, FOR THE EOD CONSOLE
007800*    RECONCILEMENT LISTING (OPS REQUEST OBMS-0139)
007900*****************************************************************
008000 01  OBE-TRADE-LOG.
008100     05  FILLER                  PIC X(08) VALUE "TRADE =>".
008200     05  OBE-TL-BUY-ID           PIC 9(09).
008300     05  FILLER                  PIC X(01) VALUE SPACE.
008400     05  OBE-TL-SELL-ID          PIC 9(09).
008500     05  FILLER                  PIC X(01) VALUE SPACE.
008600     05  OBE-TL-FILL-QTY         PIC 9(09).
008700 01  OBE-TRADE-LOG-LINE REDEFINES OBE-TRADE-LOG
008800                                 PIC X(37).
008900*****************************************************************
009000 LINKAGE SECTION.
009100 COPY BOOKTAB.
009200 01  BOOK-IDX                    PIC S9(04) COMP-5.
009300 01  EVENT-TYPE                  PIC X(01).
009400     88  EVENT-IS-BUY                       VALUE "B".
009500     88  EVENT-IS-SELL                      VALUE "S".
009600     88  EVENT-IS-DELETE                    VALUE "D".
009700 01  ORDER-ID                    PIC 9(09).
009800 01  ORDER-PRICE                 PIC 9(07)V9(02).
009900 01  ORDER-PRICE-X REDEFINES ORDER-PRICE
010000                                 PIC X(09).
010100 01  ORDER-VOLUME                PIC 9(09).
010200 01  ORDER-SEQ-NO                PIC 9(09).
010300 01  ORDER-SEQ-NO-X REDEFINES ORDER-SEQ-NO
010400                                 PIC X(09).
010500*****************************************************************
010600 PROCEDURE DIVISION USING OB-BOOK-TABLE
010700                           BOOK-IDX
010800                           EVENT-TYPE
010900                           ORDER-ID
011000                           ORDER-PRICE
011100                           ORDER-VOLUME
011200                           ORDER-SEQ-NO.
011300 0000-ENGINE-MAIN.
011400     IF EVENT-IS-BUY
011500         PERFORM 1000-ENGINE-BUY-SIDE THRU 1000-EXIT
011600     ELSE
011700     IF EVENT-IS-SELL
011800         PERFORM 2000-ENGINE-SELL-SIDE THRU 2000-EXIT
011900     ELSE
012000     IF EVENT-IS-DELETE
012100         PERFORM 3000-ENGINE-DELETE THRU 3000-EXIT.
012200     EXIT PROGRAM.
012300*-----------------------------------------------------------------
012400* BUY PATH - MATCH THE INCOMING BUY AGAINST THE RESTING SELLS,
012500* BEST (LOWEST) PRICE FIRST
012600*-----------------------------------------------------------------
012700 1000-ENGINE-BUY-SIDE.
012800     MOVE ORDER-VOLUME TO OBE-INCOMING-VOLUME.
012900     MOVE 1 TO OBE-SELL-SUB.
013000     PERFORM 1100-MATCH-ONE-SELL THRU 1100-EXIT
013100         UNTIL OBE-SELL-SUB > OB-SELL-COUNT (BOOK-IDX)
013200            OR OBE-INCOMING-VOLUME = ZERO
013300            OR OB-SELL-PRICE
013350                (BOOK-IDX OBE-SELL-SUB) > ORDER-PRICE.
013400     PERFORM 5000-PURGE-FILLED-SELLS THRU 5000-EXIT.
013500     IF OBE-INCOMING-VOLUME > ZERO
013600         PERFORM 4000-INSERT-AND-RESORT-BUY THRU 4000-EXIT.
013700 1000-EXIT.
013800     EXIT.
013900*
014000 1100-MATCH-ONE-SELL.
014100     IF OBE-INCOMING-VOLUME < OB-SELL-VOLUME
014150         (BOOK-IDX OBE-SELL-SUB)
014200         MOVE OBE-INCOMING-VOLUME TO OBE-FILL-QTY
014300     ELSE
014400         MOVE OB-SELL-VOLUME
014450             (BOOK-IDX OBE-SELL-SUB) TO OBE-FILL-QTY.
014500     SUBTRACT OBE-FILL-QTY FROM OBE-INCOMING-VOLUME.
014600     SUBTRACT OBE-FILL-QTY FROM OB-SELL-VOLUME
014650         (BOOK-IDX OBE-SELL-SUB).
014700     MOVE ORDER-ID TO OBE-TL-BUY-ID.
014800     MOVE OB-SELL-ORDER-ID
014850         (BOOK-IDX OBE-SELL-SUB) TO OBE-TL-SELL-ID.
014900     MOVE OBE-FILL-QTY TO OBE-TL-FILL-QTY.
015000     DISPLAY OBE-TRADE-LOG-LINE UPON CONSOLE.
015100     ADD 1 TO OBE-SELL-SUB.
015200 1100-EXIT.
015300     EXIT.
015400*-----------------------------------------------------------------
015500* SELL PATH - MATCH THE INCOMING SELL AGAINST THE RESTING BUYS,
015600* BEST (HIGHEST) PRICE FIRST
015700*-----------------------------------------------------------------
015800 2000-ENGINE-SELL-SIDE.
015900     MOVE ORDER-VOLUME TO OBE-INCOMING-VOLUME.
016000     MOVE 1 TO OBE-BUY-SUB.
016100     PERFORM 2100-MATCH-ONE-BUY THRU 2100-EXIT
016200         UNTIL OBE-BUY-SUB > OB-BUY-COUNT (BOOK-IDX)
016300            OR OBE-INCOMING-VOLUME = ZERO
016400            OR OB-BUY-PRICE (BOOK-IDX OBE-BUY-SUB) < ORDER-PRICE.
016500     PERFORM 5100-PURGE-FILLED-BUYS THRU 5100-EXIT.
016600     IF OBE-INCOMING-VOLUME > ZERO
016700         PERFORM 4100-INSERT-AND-RESORT-SELL THRU 4100-EXIT.
016800 2000-EXIT.
016900     EXIT.
017000*
017100 2100-MATCH-ONE-BUY.
017200     IF OBE-INCOMING-VOLUME < OB-BUY-VOLUME
017250         (BOOK-IDX OBE-BUY-SUB)
017300         MOVE OBE-INCOMING-VOLUME TO OBE-FILL-QTY
017400     ELSE
017500         MOVE OB-BUY-VOLUME
017550             (BOOK-IDX OBE-BUY-SUB) TO OBE-FILL-QTY.
017600     SUBTRACT OBE-FILL-QTY FROM OBE-INCOMING-VOLUME.
017700     SUBTRACT OBE-FILL-QTY FROM OB-BUY-VOLUME
017750         (BOOK-IDX OBE-BUY-SUB).
017800     MOVE OB-BUY-ORDER-ID
017850         (BOOK-IDX OBE-BUY-SUB) TO OBE-TL-BUY-ID.
017900     MOVE ORDER-ID TO OBE-TL-SELL-ID.
018000     MOVE OBE-FILL-QTY TO OBE-TL-FILL-QTY.
018100     DISPLAY OBE-TRADE-LOG-LINE UPON CONSOLE.
018200     ADD 1 TO OBE-BUY-SUB.
018300 2100-EXIT.
018400     EXIT.
018500*-----------------------------------------------------------------
018600* DELETE PATH - REMOVE A RESTING ORDER BY ID, EITHER SIDE, OR
018700* NO-OP IF IT IS NOT CURRENTLY RESTING
018800*-----------------------------------------------------------------
018900 3000-ENGINE-DELETE.
019000     MOVE "N" TO OBE-FOUND-SW.
019100     MOVE 1 TO OBE-BUY-SUB.
019200     PERFORM 3100-SCAN-ONE-BUY-FOR-DELETE THRU 3100-EXIT
019300         UNTIL OBE-BUY-SUB > OB-BUY-COUNT (BOOK-IDX)
019400            OR OBE-ORDER-FOUND.
019500     IF NOT OBE-ORDER-FOUND
019600         MOVE 1 TO OBE-SELL-SUB
019700         PERFORM 3200-SCAN-ONE-SELL-FOR-DELETE THRU 3200-EXIT
019800             UNTIL OBE-SELL-SUB > OB-SELL-COUNT (BOOK-IDX)
019900                OR OBE-ORDER-FOUND.
020000 3000-EXIT.
020100     EXIT.
020200*
020300 3100-SCAN-ONE-BUY-FOR-DELETE.
020400     IF OB-BUY-ORDER-ID (BOOK-IDX OBE-BUY-SUB) = ORDER-ID
020500         PERFORM 3150-REMOVE-ONE-BUY THRU 3150-EXIT
020600         MOVE "Y" TO OBE-FOUND-SW
020700     ELSE
020800         ADD 1 TO OBE-BUY-SUB.
020900 3100-EXIT.
021000     EXIT.
021100*
021200 3150-REMOVE-ONE-BUY.
021300     MOVE OBE-BUY-SUB TO OBE-SHIFT-SUB.
021400     PERFORM 3160-SHIFT-ONE-BUY-DOWN THRU 3160-EXIT
021500         UNTIL OBE-SHIFT-SUB >= OB-BUY-COUNT (BOOK-IDX).
021600     SUBTRACT 1 FROM OB-BUY-COUNT (BOOK-IDX).
021700 3150-EXIT.
021800     EXIT.
021900*
022000 3160-SHIFT-ONE-BUY-DOWN.
022100     COMPUTE OBE-NEXT-SUB = OBE-SHIFT-SUB + 1.
022200     MOVE OB-BUY-ORDER-ID (BOOK-IDX OBE-NEXT-SUB)
022300         TO OB-BUY-ORDER-ID (BOOK-IDX OBE-SHIFT-SUB).
022350     MOVE OB-BUY-SIDE-CD  (BOOK-IDX OBE-NEXT-SUB)
022360         TO OB-BUY-SIDE-CD  (BOOK-IDX OBE-SHIFT-SUB).
022400     MOVE OB-BUY-PRICE    (BOOK-IDX OBE-NEXT-SUB)
022500         TO OB-BUY-PRICE    (BOOK-IDX OBE-SHIFT-SUB).
022600     MOVE OB-BUY-VOLUME   (BOOK-IDX OBE-NEXT-SUB)
022700         TO OB-BUY-VOLUME   (BOOK-IDX OBE-SHIFT-SUB).
022800     MOVE OB-BUY-SEQ-NO   (BOOK-IDX OBE-NEXT-SUB)
022900         TO OB-BUY-SEQ-NO   (BOOK-IDX OBE-SHIFT-SUB).
023000     ADD 1 TO OBE-SHIFT-SUB.
023100 3160-EXIT.
023200     EXIT.
023300*
023400 3200-SCAN-ONE-SELL-FOR-DELETE.
023500     IF OB-SELL-ORDER-ID (BOOK-IDX OBE-SELL-SUB) = ORDER-ID
023600         PERFORM 3250-REMOVE-ONE-SELL THRU 3250-EXIT
023700         MOVE "Y" TO OBE-FOUND-SW
023800     ELSE
023900         ADD 1 TO OBE-SELL-SUB.
024000 3200-EXIT.
024100     EXIT.
024200*
024300 3250-REMOVE-ONE-SELL.
024400     MOVE OBE-SELL-SUB TO OBE-SHIFT-SUB.
024500     PERFORM 3260-SHIFT-ONE-SELL-DOWN THRU 3260-EXIT
024600         UNTIL OBE-SHIFT-SUB >= OB-SELL-COUNT (BOOK-IDX).
024700     SUBTRACT 1 FROM OB-SELL-COUNT (BOOK-IDX).
024800 3250-EXIT.
024900     EXIT.
025000*
025100 3260-SHIFT-ONE-SELL-DOWN.
025200     COMPUTE OBE-NEXT-SUB = OBE-SHIFT-SUB + 1.
025300     MOVE OB-SELL-ORDER-ID (BOOK-IDX OBE-NEXT-SUB)
025400         TO OB-SELL-ORDER-ID (BOOK-IDX OBE-SHIFT-SUB).
025450     MOVE OB-SELL-SIDE-CD  (BOOK-IDX OBE-NEXT-SUB)
025460         TO OB-SELL-SIDE-CD  (BOOK-IDX OBE-SHIFT-SUB).
025500     MOVE OB-SELL-PRICE    (BOOK-IDX OBE-NEXT-SUB)
025600         TO OB-SELL-PRICE    (BOOK-IDX OBE-SHIFT-SUB).
025700     MOVE OB-SELL-VOLUME   (BOOK-IDX OBE-NEXT-SUB)
025800         TO OB-SELL-VOLUME   (BOOK-IDX OBE-SHIFT-SUB).
025900     MOVE OB-SELL-SEQ-NO   (BOOK-IDX OBE-NEXT-SUB)
026000         TO OB-SELL-SEQ-NO   (BOOK-IDX OBE-SHIFT-SUB).
026100     ADD 1 TO OBE-SHIFT-SUB.
026200 3260-EXIT.
026300     EXIT.
026400*-----------------------------------------------------------------
026500* INSERT THE SURVIVING REMAINDER OF THE INCOMING ORDER ON ITS OWN
026600* SIDE, KEEPING PRICE/TIME PRIORITY ORDER (BUY SIDE)
026700*-----------------------------------------------------------------
026800 4000-INSERT-AND-RESORT-BUY.
026900     IF OB-BUY-COUNT (BOOK-IDX) NOT < OB-MAX-ORDERS-PER-SIDE
026950         MOVE SPACES TO OBE-ABEND-TEXT
026960         STRING "OBENG01 ABEND - BUY TABLE FULL, SEQ="
026970                                          DELIMITED BY SIZE
026980                ORDER-SEQ-NO-X            DELIMITED BY SIZE
026990                " PRICE="                 DELIMITED BY SIZE
027000                ORDER-PRICE-X             DELIMITED BY SIZE
027010                INTO OBE-ABEND-TEXT
027020         DISPLAY OBE-ABEND-TEXT UPON CONSOLE
027100         MOVE 16 TO RETURN-CODE
027200         STOP RUN.
027300     MOVE 1 TO OBE-INS-SUB.
027400     PERFORM 4010-FIND-BUY-INSERT-POINT THRU 4010-EXIT
027500         UNTIL OBE-INS-SUB > OB-BUY-COUNT (BOOK-IDX)
027600            OR OB-BUY-PRICE (BOOK-IDX OBE-INS-SUB) < ORDER-PRICE.
027700     MOVE OB-BUY-COUNT (BOOK-IDX) TO OBE-SHIFT-SUB.
027800     PERFORM 4020-SHIFT-ONE-BUY-UP THRU 4020-EXIT
027900         UNTIL OBE-SHIFT-SUB < OBE-INS-SUB.
028000     MOVE ORDER-ID TO OB-BUY-ORDER-ID
028050         (BOOK-IDX OBE-INS-SUB).
028060     MOVE "BUY "      TO OB-BUY-SIDE-CD (BOOK-IDX OBE-INS-SUB).
028100     MOVE ORDER-PRICE    TO OB-BUY-PRICE   (BOOK-IDX OBE-INS-SUB).
028200     MOVE OBE-INCOMING-VOLUME
028300                      TO OB-BUY-VOLUME  (BOOK-IDX OBE-INS-SUB).
028400     MOVE ORDER-SEQ-NO   TO OB-BUY-SEQ-NO  (BOOK-IDX OBE-INS-SUB).
028500     ADD 1 TO OB-BUY-COUNT (BOOK-IDX).
028600 4000-EXIT.
028700     EXIT.
028800*
028900 4010-FIND-BUY-INSERT-POINT.
029000     ADD 1 TO OBE-INS-SUB.
029100 4010-EXIT.
029200     EXIT.
029300*
029400 4020-SHIFT-ONE-BUY-UP.
029500     COMPUTE OBE-NEXT-SUB = OBE-SHIFT-SUB + 1.
029600     MOVE OB-BUY-ORDER-ID (BOOK-IDX OBE-SHIFT-SUB)
029700         TO OB-BUY-ORDER-ID (BOOK-IDX OBE-NEXT-SUB).
029750     MOVE OB-BUY-SIDE-CD  (BOOK-IDX OBE-SHIFT-SUB)
029760         TO OB-BUY-SIDE-CD  (BOOK-IDX OBE-NEXT-SUB).
029800     MOVE OB-BUY-PRICE    (BOOK-IDX OBE-SHIFT-SUB)
029900         TO OB-BUY-PRICE    (BOOK-IDX OBE-NEXT-SUB).
030000     MOVE OB-BUY-VOLUME   (BOOK-IDX OBE-SHIFT-SUB)
030100         TO OB-BUY-VOLUME   (BOOK-IDX OBE-NEXT-SUB).
030200     MOVE OB-BUY-SEQ-NO   (BOOK-IDX OBE-SHIFT-SUB)
030300         TO OB-BUY-SEQ-NO   (BOOK-IDX OBE-NEXT-SUB).
030400     SUBTRACT 1 FROM OBE-SHIFT-SUB.
030500 4020-EXIT.
030600     EXIT.
030700*-----------------------------------------------------------------
030800* INSERT THE SURVIVING REMAINDER OF THE INCOMING ORDER ON ITS OWN
030900* SIDE, KEEPING PRICE/TIME PRIORITY ORDER (SELL SIDE)
031000*-----------------------------------------------------------------
031100 4100-INSERT-AND-RESORT-SELL.
031200     IF OB-SELL-COUNT (BOOK-IDX) NOT < OB-MAX-ORDERS-PER-SIDE
031210         MOVE SPACES TO OBE-ABEND-TEXT
031220         STRING "OBENG01 ABEND - SELL TABLE FULL, SEQ="
031230                                          DELIMITED BY SIZE
031240                ORDER-SEQ-NO-X            DELIMITED BY SIZE
031250                " PRICE="                 DELIMITED BY SIZE
031260                ORDER-PRICE-X             DELIMITED BY SIZE
031270                INTO OBE-ABEND-TEXT
031280         DISPLAY OBE-ABEND-TEXT UPON CONSOLE
031400         MOVE 16 TO RETURN-CODE
031500         STOP RUN.
031600     MOVE 1 TO OBE-INS-SUB.
031700     PERFORM 4110-FIND-SELL-INSERT-POINT THRU 4110-EXIT
031800         UNTIL OBE-INS-SUB > OB-SELL-COUNT (BOOK-IDX)
031900            OR OB-SELL-PRICE (BOOK-IDX OBE-INS-SUB) > ORDER-PRICE.
032000     MOVE OB-SELL-COUNT (BOOK-IDX) TO OBE-SHIFT-SUB.
032100     PERFORM 4120-SHIFT-ONE-SELL-UP THRU 4120-EXIT
032200         UNTIL OBE-SHIFT-SUB < OBE-INS-SUB.
032300     MOVE ORDER-ID TO OB-SELL-ORDER-ID
032350         (BOOK-IDX OBE-INS-SUB).
032360     MOVE "SELL"      TO OB-SELL-SIDE-CD
032370         (BOOK-IDX OBE-INS-SUB).
032400     MOVE ORDER-PRICE    TO OB-SELL-PRICE
032450         (BOOK-IDX OBE-INS-SUB).
032500     MOVE OBE-INCOMING-VOLUME
032600                      TO OB-SELL-VOLUME
032650                          (BOOK-IDX OBE-INS-SUB).
032700     MOVE ORDER-SEQ-NO   TO OB-SELL-SEQ-NO
032750         (BOOK-IDX OBE-INS-SUB).
032800     ADD 1 TO OB-SELL-COUNT (BOOK-IDX).
032900 4100-EXIT.
033000     EXIT.
033100*
033200 4110-FIND-SELL-INSERT-POINT.
033300     ADD 1 TO OBE-INS-SUB.
033400 4110-EXIT.
033500     EXIT.
033600*
033700 4120-SHIFT-ONE-SELL-UP.
033800     COMPUTE OBE-NEXT-SUB = OBE-SHIFT-SUB + 1.
033900     MOVE OB-SELL-ORDER-ID (BOOK-IDX OBE-SHIFT-SUB)
034000         TO OB-SELL-ORDER-ID (BOOK-IDX OBE-NEXT-SUB).
034050     MOVE OB-SELL-SIDE-CD  (BOOK-IDX OBE-SHIFT-SUB)
034060         TO OB-SELL-SIDE-CD  (BOOK-IDX OBE-NEXT-SUB).
034100     MOVE OB-SELL-PRICE    (BOOK-IDX OBE-SHIFT-SUB)
034200         TO OB-SELL-PRICE    (BOOK-IDX OBE-NEXT-SUB).
034300     MOVE OB-SELL-VOLUME   (BOOK-IDX OBE-SHIFT-SUB)
034400         TO OB-SELL-VOLUME   (BOOK-IDX OBE-NEXT-SUB).
034500     MOVE OB-SELL-SEQ-NO   (BOOK-IDX OBE-SHIFT-SUB)
034600         TO OB-SELL-SEQ-NO   (BOOK-IDX OBE-NEXT-SUB).
034700     SUBTRACT 1 FROM OBE-SHIFT-SUB.
034800 4120-EXIT.
034900     EXIT.
035000*-----------------------------------------------------------------
035100* SELF-CLEARING - DROP ANY RESTING SELL AT THE FRONT OF THE LIST
035200* THAT MATCHING JUST FILLED TO ZERO VOLUME
035300*-----------------------------------------------------------------
035400 5000-PURGE-FILLED-SELLS.
035500     MOVE ZERO TO OBE-PURGE-COUNT.
035600     MOVE 1 TO OBE-SELL-SUB.
035700     PERFORM 5010-COUNT-ONE-ZERO-SELL THRU 5010-EXIT
035800         UNTIL OBE-SELL-SUB > OB-SELL-COUNT (BOOK-IDX)
035900            OR OB-SELL-VOLUME
035950                (BOOK-IDX OBE-SELL-SUB) NOT = ZERO.
036000     IF OBE-PURGE-COUNT > ZERO
036100         PERFORM 5020-SHIFT-SELLS-UP THRU 5020-EXIT
036200         SUBTRACT OBE-PURGE-COUNT FROM OB-SELL-COUNT
036250             (BOOK-IDX).
036300 5000-EXIT.
036400     EXIT.
036500*
036600 5010-COUNT-ONE-ZERO-SELL.
036700     ADD 1 TO OBE-PURGE-COUNT.
036800     ADD 1 TO OBE-SELL-SUB.
036900 5010-EXIT.
037000     EXIT.
037100*
037200 5020-SHIFT-SELLS-UP.
037300     COMPUTE OBE-REMAINING-COUNT =
037400         OB-SELL-COUNT (BOOK-IDX) - OBE-PURGE-COUNT.
037500     MOVE 1 TO OBE-SHIFT-SUB.
037600     PERFORM 5030-SHIFT-ONE-SELL THRU 5030-EXIT
037700         UNTIL OBE-SHIFT-SUB > OBE-REMAINING-COUNT.
037800 5020-EXIT.
037900     EXIT.
038000*
038100 5030-SHIFT-ONE-SELL.
038200     COMPUTE OBE-SRC-SUB = OBE-SHIFT-SUB + OBE-PURGE-COUNT.
038300     MOVE OB-SELL-ORDER-ID (BOOK-IDX OBE-SRC-SUB)
038400         TO OB-SELL-ORDER-ID (BOOK-IDX OBE-SHIFT-SUB).
038450     MOVE OB-SELL-SIDE-CD  (BOOK-IDX OBE-SRC-SUB)
038460         TO OB-SELL-SIDE-CD  (BOOK-IDX OBE-SHIFT-SUB).
038500     MOVE OB-SELL-PRICE    (BOOK-IDX OBE-SRC-SUB)
038600         TO OB-SELL-PRICE    (BOOK-IDX OBE-SHIFT-SUB).
038700     MOVE OB-SELL-VOLUME   (BOOK-IDX OBE-SRC-SUB)
038800         TO OB-SELL-VOLUME   (BOOK-IDX OBE-SHIFT-SUB).
038900     MOVE OB-SELL-SEQ-NO   (BOOK-IDX OBE-SRC-SUB)
039000         TO OB-SELL-SEQ-NO   (BOOK-IDX OBE-SHIFT-SUB).
039100     ADD 1 TO OBE-SHIFT-SUB.
039200 5030-EXIT.
039300     EXIT.
039400*-----------------------------------------------------------------
039500* SELF-CLEARING - DROP ANY RESTING BUY AT THE FRONT OF THE LIST
039600* THAT MATCHING JUST FILLED TO ZERO VOLUME
039700*-----------------------------------------------------------------
039800 5100-PURGE-FILLED-BUYS.
039900     MOVE ZERO TO OBE-PURGE-COUNT.
040000     MOVE 1 TO OBE-BUY-SUB.
040100     PERFORM 5110-COUNT-ONE-ZERO-BUY THRU 5110-EXIT
040200         UNTIL OBE-BUY-SUB > OB-BUY-COUNT (BOOK-IDX)
040300            OR OB-BUY-VOLUME (BOOK-IDX OBE-BUY-SUB) NOT = ZERO.
040400     IF OBE-PURGE-COUNT > ZERO
040500         PERFORM 5120-SHIFT-BUYS-UP THRU 5120-EXIT
040600         SUBTRACT OBE-PURGE-COUNT FROM OB-BUY-COUNT (BOOK-IDX).
040700 5100-EXIT.
040800     EXIT.
040900*
041000 5110-COUNT-ONE-ZERO-BUY.
041100     ADD 1 TO OBE-PURGE-COUNT.
041200     ADD 1 TO OBE-BUY-SUB.
041300 5110-EXIT.
041400     EXIT.
041500*
041600 5120-SHIFT-BUYS-UP.
041700     COMPUTE OBE-REMAINING-COUNT =
041800         OB-BUY-COUNT (BOOK-IDX) - OBE-PURGE-COUNT.
041900     MOVE 1 TO OBE-SHIFT-SUB.
042000     PERFORM 5130-SHIFT-ONE-BUY THRU 5130-EXIT
042100         UNTIL OBE-SHIFT-SUB > OBE-REMAINING-COUNT.
042200 5120-EXIT.
042300     EXIT.
042400*
042500 5130-SHIFT-ONE-BUY.
042600     COMPUTE OBE-SRC-SUB = OBE-SHIFT-SUB + OBE-PURGE-COUNT.
042700     MOVE OB-BUY-ORDER-ID (BOOK-IDX OBE-SRC-SUB)
042800         TO OB-BUY-ORDER-ID (BOOK-IDX OBE-SHIFT-SUB).
042850     MOVE OB-BUY-SIDE-CD  (BOOK-IDX OBE-SRC-SUB)
042860         TO OB-BUY-SIDE-CD  (BOOK-IDX OBE-SHIFT-SUB).
042900     MOVE OB-BUY-PRICE    (BOOK-IDX OBE-SRC-SUB)
043000         TO OB-BUY-PRICE    (BOOK-IDX OBE-SHIFT-SUB).
043100     MOVE OB-BUY-VOLUME   (BOOK-IDX OBE-SRC-SUB)
043200         TO OB-BUY-VOLUME   (BOOK-IDX OBE-SHIFT-SUB).
043300     MOVE OB-BUY-SEQ-NO   (BOOK-IDX OBE-SRC-SUB)
043400         TO OB-BUY-SEQ-NO   (BOOK-IDX OBE-SHIFT-SUB).
043500     ADD 1 TO OBE-SHIFT-SUB.
043600 5130-EXIT.
043700     EXIT.
