000100******************************************************************
000200*    COPYBOOK   : OBMSG                                          *
000300*    TITLE      : ORDER EVENT MESSAGE RECORD - OBMS BATCH FEED    *
000400*    SYSTEM     : ORDER BOOK MATCHING SYSTEM (OBMS)               *
000500*    INSTALLATION: MIDLAND SECURITIES CLEARING CORP               *
000600*----------------------------------------------------------------*
000700*    ONE RECORD PER ORDER EVENT ARRIVING ON THE END-OF-DAY FEED.  *
000800*    MSG-TYPE "A" = ADD AN ORDER, MSG-TYPE "D" = DELETE AN ORDER. *
000900*    OPERATION/PRICE/VOLUME ARE ONLY MEANINGFUL WHEN MSG-TYPE IS  *
001000*    "A" -- THEY ARE CARRIED BLANK/ZERO ON A DELETE RECORD.       *
001100*----------------------------------------------------------------*
001200*    CHANGE LOG                                                  *
001300*    DATE      BY   REQ/TKT     DESCRIPTION                      *
001400*    --------  ---  ----------  ------------------------------   *
001500*    08/12/91  JRH  OBMS-0001   ORIGINAL LAYOUT WRITTEN.          *
001600*    02/03/92  JRH  OBMS-0014   ADDED OBM-OPERATION 88-LEVELS.    *
001700*    11/21/94  TLM  OBMS-0052   EXPANDED RESERVED AREA FOR 12-    *
001800*                               BYTE BOOK ID (WAS 8).             *
001900*    09/09/98  KAO  OBMS-0101   Y2K REVIEW - NO DATE FIELDS ON    *
002000*                               THIS RECORD, NO CHANGE REQUIRED.  *
002100*    06/14/02  SGV  OBMS-0138   DOCUMENTED DELETE NO-OP RULE.     *
002200******************************************************************
002300 01  OB-ORDER-MESSAGE.
002400     05  OBM-MSG-TYPE            PIC X(01).
002500         88  OBM-MSG-IS-ADD          VALUE "A".
002600         88  OBM-MSG-IS-DELETE       VALUE "D".
002700     05  OBM-BOOK-ID             PIC X(12).
002800     05  OBM-ORDER-ID            PIC 9(09).
002900     05  OBM-OPERATION           PIC X(04).
003000         88  OBM-OPER-IS-BUY         VALUE "BUY ".
003100         88  OBM-OPER-IS-SELL        VALUE "SELL".
003200     05  OBM-PRICE               PIC 9(07)V9(02).
003300     05  OBM-VOLUME              PIC 9(09).
003400     05  FILLER                  PIC X(06).
