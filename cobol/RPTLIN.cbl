000100******************************************************************
000200*    COPYBOOK   : RPTLIN                                        *
000300*    TITLE      : BOOK REPORT PRINT LINE - OBMS BATCH REPORT     *
000400*    SYSTEM     : ORDER BOOK MATCHING SYSTEM (OBMS)               *
000500*    INSTALLATION: MIDLAND SECURITIES CLEARING CORP               *
000600*----------------------------------------------------------------*
000700*    ONE PRINT LINE OF THE END OF RUN BOOK REPORT.  THE BUY       *
000800*    COLUMN CARRIES ONE RESTING BUY CELL, RIGHT JUSTIFIED AGAINST *
000900*    THE CENTER RULE; THE SELL COLUMN CARRIES ONE RESTING SELL    *
001000*    CELL, LEFT JUSTIFIED AGAINST THE CENTER RULE.  EITHER SIDE   *
001100*    IS LEFT BLANK WHEN THAT SIDE HAS NO ENTRY AT THIS ROW.       *
001200*----------------------------------------------------------------*
001300*    CHANGE LOG                                                  *
001400*    DATE      BY   REQ/TKT     DESCRIPTION                      *
001500*    --------  ---  ----------  ------------------------------   *
001600*    08/12/91  JRH  OBMS-0001   ORIGINAL LAYOUT WRITTEN.          *
001700*    11/21/94  TLM  OBMS-0052   NO CHANGE - REVIEWED WITH TABLE   *
001800*                               LIMIT INCREASE.                  *
001900*    06/14/02  SGV  OBMS-0139   PADDED RECORD TO STANDARD 80-BYTE *
002000*                               PRINT LINE FOR THE SPOOL WRITER.  *
002100******************************************************************
002200 01  OB-REPORT-LINE.
002300     05  OB-BUY-COLUMN           PIC X(20).
002400     05  OB-SELL-COLUMN          PIC X(20).
002500     05  FILLER                  PIC X(40).
